000100*  *******************************************                       WRM0100
000200*                                            *                       WRM0200
000300*    Record Definition For Monthly Rainfall   *                      WRM0300
000400*             Roll-Up Store                   *                      WRM0400
000500*       Uses Mon-Station-Id + Mon-Obs-Year +   *                      WRM0500
000600*            Mon-Obs-Month as the key          *                      WRM0600
000700*  *******************************************                       WRM0700
000800*    File size 16 bytes.                                             WRM0800
000900*                                                                    WRM0900
001000*   Sum of up to 31 daily values for the station/year/month.         WRM1000
001100*   Rebuilt in full each time rn020 rolls a station's daily          WRM1100
001200*   records - see bb050/bb060.                                       WRM1200
001300*                                                                    WRM1300
001400*   14/11/25 vbc - Created.                                          WRM1400
001500*   22/11/25 vbc - Widened rainfall total, 9(5)v9(1) too small for    WRM1500
001600*                  a wet month up north, now 9(7)v9(1) per spec.      WRM1600
001700*                                                                    WRM1700
001800 01  RN-Monthly-Record.                                             WRM1800
001900     03  Mon-Key.                                                   WRM1900
002000         05  Mon-Station-Id        pic x(6).                        WRM2000
002100         05  Mon-Obs-Year          pic 9(4)   comp.                 WRM2100
002200         05  Mon-Obs-Month         pic 9(2)   comp.                 WRM2200
002300     03  Mon-Rainfall              pic 9(7)v9(1)   comp-3.          WRM2300
002400     03  filler                    pic x(4).                        WRM2400
002500*                                                                    WRM2500
