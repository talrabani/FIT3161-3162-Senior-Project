000100  *  *************************************************************RN9-100
000200  *                                                               RN9-200
000300  *              Rainfall Batch - Date Validation & Day Count     RN9-300
000400  *                                                               RN9-400
000500  *  *************************************************************RN9-500
000600  *                                                               RN9-600
000700   IDENTIFICATION          DIVISION.                              RN9-700
000800  *  ================================                             RN9-800
000900  *                                                               RN9-900
001000       PROGRAM-ID.         RN900.                                 RN9-1000
001100  *  **                                                           RN9-1100
001200       AUTHOR.             J M PARFITT.                           RN9-1200
001300  *  **                                                           RN9-1300
001400       INSTALLATION.       APPLEWOOD COMPUTERS - BOM RAINFALL SUITRN9-1400
001500  *  **                                                           RN9-1500
001600       DATE-WRITTEN.       12/11/1986.                            RN9-1600
001700  *  **                                                           RN9-1700
001800       DATE-COMPILED.                                             RN9-1800
001900  *  **                                                           RN9-1900
002000       SECURITY.           COPYRIGHT (C) 1986-2026, APPLEWOOD     RN9-2000
002100                           COMPUTERS.  FOR INTERNAL USE ONLY.     RN9-2100
002200  *  **                                                           RN9-2200
002300  *      REMARKS.           SHARED DATE-CHECKING ROUTINE CALLED BYRN9-2300
002400  *                         RN010 (YEAR SANITY ON THE STATION LISTRN9-2400
002500  *                         AND RN020 (OBS-DATE ON THE DAILY FILESRN9-2500
002600  *                                                               RN9-2600
002700  *                         DOES ITS OWN LEAP-YEAR ARITHMETIC - NORN9-2700
002800  *                         INTRINSIC FUNCTIONS USED, SAME AS ALL RN9-2800
002900  *                         OTHER SUITE PROGRAMS.                 RN9-2900
003000  *  **                                                           RN9-3000
003100  *      CALLED MODULES.    NONE.                                 RN9-3100
003200  *  **                                                           RN9-3200
003300  *   CHANGES:                                                    RN9-3300
003400  *   12/11/86 jmp -     Created for the rainfall ingestion job,  RN9-3400
003500  *                      reworked from the payroll suite's maps04 RN9-3500
003600  *                      but dropped the CALENDAR intrinsic - not RN9-3600
003700  *                      licensed on the met office's B machine.  RN9-3700
003800  *   03/02/87 jmp -     RN900-Function 'Y' added for the station RN9-3800
003900  *                      list year-token sanity check (req RN-04).RN9-3900
004000  *   21/09/98 jmp - Y2K Widened RN900-CCYY to a full 4 digit yearRN9-4000
004100  *                      was 2 digit + windowing.  Ticket Y2K-0071RN9-4100
004200  *   14/03/02 khl -     Century-boundary leap test corrected - 20RN9-4200
004300  *                      was wrongly flagged not-a-leap-year.     RN9-4300
004400  *                      Ticket RN-118.                           RN9-4400
004500  *   19/11/25 vbc -     Picked back up for the ACAS-hosted rebuilRN9-4500
004600  *                      of the rainfall suite, tidy up var names.RN9-4600
004700  *   26/11/25 vbc -     Function 'Y' call from RN010 restored - hRN9-4700
004800  *                      gone stale, the station list was going ouRN9-4800
004900  *                      the door with no start-year check at all.RN9-4900
005000  *                      Ticket RN-151.                            RN9-5000
005100  *                                                               RN9-5100
005200   ENVIRONMENT             DIVISION.                              RN9-5200
005300  *  ================================                             RN9-5300
005400   CONFIGURATION           SECTION.                               RN9-5400
005500   SPECIAL-NAMES.                                                 RN9-5500
005600       C01 IS TOP-OF-FORM.                                        RN9-5600
005700   INPUT-OUTPUT            SECTION.                               RN9-5700
005800   FILE-CONTROL.                                                  RN9-5800
005900   DATA                    DIVISION.                              RN9-5900
006000  *  ================================                             RN9-6000
006100   FILE SECTION.                                                  RN9-6100
006200   WORKING-STORAGE SECTION.                                       RN9-6200
006300  *  -----------------------                                      RN9-6300
006400   77  Prog-Name           pic x(15) value "RN900 (1.03)".        RN9-6400
006500  *                                                               RN9-6500
006600   01  WS-Work-Fields.                                            RN9-6600
006700       03  WS-Century            pic 99      comp.                RN9-6700
006800       03  WS-Leap-Ind           pic x       value "N".           RN9-6800
006900           88  WS-Is-Leap-Year   value "Y".                       RN9-6900
007000       03  WS-Days-In-Month      pic 99      comp.                RN9-7000
007100       03  WS-Sub                pic 9       comp.                RN9-7100
007200       03  filler                pic x(2).                        RN9-7200
007300  *                                                               RN9-7300
007400   01  WS-Month-Table.                                            RN9-7400
007500       03  filler  pic 99  comp  occurs 12                        RN9-7500
007600               value 31 28 31 30 31 30 31 31 30 31 30 31.         RN9-7600
007700   01  WS-Month-Table-R redefines WS-Month-Table.                 RN9-7700
007800       03  WS-Days-Table         pic 99 comp  occurs 12.          RN9-7800
007900  *                                                               RN9-7900
008000  * Century/year split kept over from the old 2-digit windowing   RN9-8000
008100  * scheme (see the Y2K change above) - CCYY is full width now,   RN9-8100
008200  * the split is only used to spot a pre-1900 station year for    RN9-8200
008300  * the log, no windowing is done with it any more.               RN9-8300
008400   01  WS-Century-Split.                                          RN9-8400
008500       03  WS-Century-Digits     pic 99      comp.                RN9-8500
008600       03  WS-Year-Digits        pic 99      comp.                RN9-8600
008700   01  WS-Century-Split-R  redefines WS-Century-Split             RN9-8700
008800                                     pic 9(4).                    RN9-8800
008900  *                                                               RN9-8900
009000  * Comp day-count needs a display-picture view before it can be  RN9-9000
009100  * strung into a message, same reasoning as rn010/rn020's own    RN9-9100
009200  * build-and-redefine fields.                                    RN9-9200
009300   01  WS-Days-Check-Group.                                       RN9-9300
009400       03  WS-Days-Check-Bin     pic 99      comp.                RN9-9400
009500   01  WS-Days-Check-Group-R  redefines WS-Days-Check-Group       RN9-9500
009600                                     pic 99.                      RN9-9600
009700  *                                                               RN9-9700
009800   LINKAGE                 SECTION.                               RN9-9800
009900  *  -----------------------                                      RN9-9900
010000  *  *********                                                    RN9-10000
010100  *   RN900 *                                                     RN9-10100
010200  *  *********                                                    RN9-10200
010300   01  RN900-Linkage.                                             RN9-10300
010400       03  RN900-Function        pic x.                           RN9-10400
010500  *                                      'D' = validate full date RN9-10500
010600  *                                      'Y' = validate year only RN9-10600
010700       03  RN900-CCYY            pic 9(4)  comp.                  RN9-10700
010800       03  RN900-MM              pic 99    comp.                  RN9-10800
010900       03  RN900-DD              pic 99    comp.                  RN9-10900
011000       03  RN900-Valid           pic x.                           RN9-11000
011100  *                                      'Y' or 'N' on exit       RN9-11100
011200       03  filler                pic x(2).                        RN9-11200
011300  *                                                               RN9-11300
011400   PROCEDURE DIVISION USING RN900-Linkage.                        RN9-11400
011500  *  =========================================                    RN9-11500
011600  *                                                               RN9-11600
011700   AA000-Main.                                                    RN9-11700
011800       move     "N"  to  RN900-Valid.                             RN9-11800
011900       if       RN900-Function = "Y"                              RN9-11900
012000                perform  BB000-Check-Year thru BB000-Exit         RN9-12000
012100                go to    AA000-Goback.                            RN9-12100
012200       if       RN900-Function = "D"                              RN9-12200
012300                perform  BB000-Check-Year thru BB000-Exit         RN9-12300
012400                if       RN900-Valid = "N"                        RN9-12400
012500                         go to AA000-Goback                       RN9-12500
012600                end-if                                            RN9-12600
012700                perform  CC000-Check-Leap thru CC000-Exit         RN9-12700
012800                perform  DD000-Check-Day  thru DD000-Exit         RN9-12800
012900                go to    AA000-Goback.                            RN9-12900
013000  *                                                               RN9-13000
013100   BB000-Check-Year.                                              RN9-13100
013200  *   A sane rain-gauge or station year - the network started in  RN9-13200
013300  *   the 1860s and this program does not expect to still be      RN9-13300
013400  *   running past 2199.                                          RN9-13400
013500       move     "N"  to  RN900-Valid.                             RN9-13500
013600       divide   RN900-CCYY by 100 giving WS-Century-Digits        RN9-13600
013700                remainder WS-Year-Digits.                         RN9-13700
013800       if       RN900-CCYY  not <  1800  and  not >  2199         RN9-13800
013900                move  "Y"  to  RN900-Valid.                       RN9-13900
014000   BB000-Exit.  exit.                                             RN9-14000
014100  *                                                               RN9-14100
014200   CC000-Check-Leap.                                              RN9-14200
014300  *   divisible by 4, except centuries not divisible by 400.      RN9-14300
014400       move     "N"  to  WS-Leap-Ind.                             RN9-14400
014500       divide   RN900-CCYY by 4 giving WS-Century                 RN9-14500
014600                remainder WS-Sub.                                 RN9-14600
014700       if       WS-Sub = zero                                     RN9-14700
014800                move "Y" to WS-Leap-Ind                           RN9-14800
014900                divide RN900-CCYY by 100 giving WS-Century        RN9-14900
015000                       remainder WS-Sub                           RN9-15000
015100                if     WS-Sub = zero                              RN9-15100
015200                       move "N" to WS-Leap-Ind                    RN9-15200
015300                       divide RN900-CCYY by 400 giving WS-Century RN9-15300
015400                              remainder WS-Sub                    RN9-15400
015500                       if     WS-Sub = zero                       RN9-15500
015600                              move "Y" to WS-Leap-Ind             RN9-15600
015700                       end-if                                     RN9-15700
015800                end-if                                            RN9-15800
015900       end-if.                                                    RN9-15900
016000   CC000-Exit.  exit.                                             RN9-16000
016100  *                                                               RN9-16100
016200   DD000-Check-Day.                                               RN9-16200
016300       move     "N"  to  RN900-Valid.                             RN9-16300
016400       if       RN900-MM  <  1  or  >  12                         RN9-16400
016500                go to  DD000-Exit.                                RN9-16500
016600       move     WS-Days-Table (RN900-MM)  to  WS-Days-In-Month.   RN9-16600
016700       if       RN900-MM = 2 and WS-Is-Leap-Year                  RN9-16700
016800                add  1  to  WS-Days-In-Month.                     RN9-16800
016900       move     WS-Days-In-Month  to  WS-Days-Check-Bin.          RN9-16900
017000       if       RN900-DD  not <  1  and  not >  WS-Days-In-Month  RN9-17000
017100                move  "Y"  to  RN900-Valid.                       RN9-17100
017200   DD000-Exit.  exit.                                             RN9-17200
017300  *                                                               RN9-17300
017400   AA000-Goback.                                                  RN9-17400
017500       goback.                                                    RN9-17500
