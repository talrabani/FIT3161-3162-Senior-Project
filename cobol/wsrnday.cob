000100*  *******************************************                       WRD0100
000200*                                            *                       WRD0200
000300*    Record Definition For Daily Rainfall     *                      WRD0300
000400*             Store                           *                      WRD0400
000500*       Uses Day-Station-Id + Day-Obs-Date     *                      WRD0500
000600*       as the key (indexed, upsert)           *                      WRD0600
000700*  *******************************************                       WRD0700
000800*    File size 32 bytes.                                             WRD0800
000900*                                                                    WRD0900
001000*   One entry per station per calendar day.  Last write wins on      WRD1000
001100*   the key - see rn020 bb040-Upsert-Daily.                          WRD1100
001200*                                                                    WRD1200
001300*   14/11/25 vbc - Created.                                          WRD1300
001400*   21/11/25 vbc - Rainfall widened 9(3)v9(1) to 9(5)v9(1), a bad     WRD1400
001500*                  storm at 001006 overflowed the old picture.       WRD1500
001600*                                                                    WRD1600
001700 01  RN-Daily-Record.                                               WRD1700
001800     03  Day-Key.                                                   WRD1800
001900         05  Day-Station-Id        pic x(6).                        WRD1900
001950*           held as text, ccyy-mm-dd                                WRD1950
002000         05  Day-Obs-Date          pic x(10).                       WRD2000
002100     03  Day-Obs-Date-Fields  redefines Day-Obs-Date.               WRD2100
002200         05  Day-Obs-Year          pic x(4).                        WRD2200
002300         05  filler                pic x.                           WRD2300
002400         05  Day-Obs-Month         pic x(2).                        WRD2400
002500         05  filler                pic x.                           WRD2500
002600         05  Day-Obs-Day           pic x(2).                        WRD2600
002700     03  Day-Rainfall              pic 9(5)v9(1)   comp-3.          WRD2700
002800     03  filler                    pic x(4).                        WRD2800
002900*                                                                    WRD2900
