000100*  *******************************************                       WRY0100
000200*                                            *                       WRY0200
000300*    Record Definition For Yearly Rainfall    *                      WRY0300
000400*             Roll-Up Store                   *                      WRY0400
000500*       Uses Yr-Station-Id + Yr-Obs-Year       *                      WRY0500
000600*            as the key                        *                      WRY0600
000700*  *******************************************                       WRY0700
000800*    File size 16 bytes.                                             WRY0800
000900*                                                                    WRY0900
001000*   Sum of up to 366 daily values for the station/year.  See         WRY1000
001100*   rn020 bb055/bb070.                                                WRY1100
001200*                                                                    WRY1200
001300*   14/11/25 vbc - Created.                                          WRY1300
001400*   22/11/25 vbc - Widened to 9(8)v9(1) same reason as wsrnmon.       WRY1400
001500*                                                                    WRY1500
001600 01  RN-Yearly-Record.                                              WRY1600
001700     03  Yr-Key.                                                    WRY1700
001800         05  Yr-Station-Id         pic x(6).                        WRY1800
001900         05  Yr-Obs-Year           pic 9(4)   comp.                 WRY1900
002000     03  Yr-Rainfall               pic 9(8)v9(1)   comp-3.          WRY2000
002100     03  filler                    pic x(4).                        WRY2100
002200*                                                                    WRY2200
