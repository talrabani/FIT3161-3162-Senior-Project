000100*  *******************************************                       WRN0100
000200*                                            *                       WRN0200
000300*    Record Definition For Station Master     *                      WRN0300
000400*             File                            *                      WRN0400
000500*       Uses Sta-Station-Num as key            *                      WRN0500
000600*  *******************************************                       WRN0600
000700*    File size 96 bytes.                                             WRN0700
000800*                                                                    WRN0800
000900*   Built from the BOM station list, one record per weather          WRN0900
001000*   station.  See rn010 for the parse rules.                         WRN1000
001100*                                                                    WRN1100
001200*   12/11/25 vbc - Created.                                          WRN1200
001300*   19/11/25 vbc - Added Sta-Rainfall-Avail & Sta-Temp-Avail flags    WRN1300
001400*                  for the extract side, both start blank.           WRN1400
001500*   03/12/25 vbc - Split Sta-Height & Sta-Bar-Height missing tests    WRN1500
001600*                  out to their own 88s, was one combined 88 - wrong.WRN1600
001700*                                                                    WRN1700
001800 01  RN-Station-Record.                                             WRN1800
001900     03  Sta-Station-Num           pic x(6).                        WRN1900
002000     03  Sta-District              pic x(5).                        WRN2000
002100     03  Sta-Station-Name          pic x(40).                       WRN2100
002200     03  Sta-Start-Year            pic 9(4)   comp.                 WRN2200
002300     03  Sta-End-Year              pic 9(4)   comp.                 WRN2300
002350*       station still open, no end year yet recorded                WRN2350
002400         88  Sta-End-Year-Unknown  value zero.                      WRN2400
002500     03  Sta-Latitude              pic s9(2)v9(4)  comp-3.          WRN2500
002600     03  Sta-Longitude             pic s9(3)v9(4)  comp-3.          WRN2600
002700     03  Sta-Source                pic x(5).                        WRN2700
002800         88  Sta-Source-Unknown    value spaces.                    WRN2800
002900     03  Sta-State                 pic x(3).                        WRN2900
003000     03  Sta-Height                pic 9(4)v9(1)   comp-3.          WRN3000
003100         88  Sta-Height-Unknown    value zero.                      WRN3100
003200     03  Sta-Bar-Height            pic 9(4)v9(1)   comp-3.          WRN3200
003300         88  Sta-Bar-Height-Unknown value zero.                     WRN3300
003400     03  Sta-Wmo                   pic 9(5)   comp.                 WRN3400
003500         88  Sta-Wmo-Unknown       value zero.                      WRN3500
003550*       Y, N or space if not yet known                              WRN3550
003600     03  Sta-Rainfall-Avail        pic x.                           WRN3600
003650*       Y, N or space if not yet known                              WRN3650
003700     03  Sta-Temp-Avail            pic x.                           WRN3700
003800     03  filler                    pic x(16).                       WRN3800
003900*                                                                    WRN3900
