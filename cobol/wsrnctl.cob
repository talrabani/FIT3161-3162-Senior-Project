000100*  *******************************************                       WRC0100
000200*                                            *                       WRC0200
000300*    Record Definition For Rainfall Run       *                      WRC0300
000400*         Control File                        *                      WRC0500
000500*       Sequential, one entry per station      *                      WRC0500
000600*       file to be processed this run          *                      WRC0600
000700*  *******************************************                       WRC0700
000800*    File size 40 bytes.                                             WRC0800
000900*                                                                    WRC0900
001000*   Built by the overnight extract job before rn020 is run - it       WRC1000
001100*   lists the inbound rainfall files (already unzipped, see          WRC1100
001200*   job RNUNZIP) one per line, in the order rn020 is to work         WRC1200
001300*   them.  Filename must still carry the "nnnnnn_" station prefix -   WRC1300
001400*   rn020 pulls Ctl-Station-Id back out of it, does not trust a       WRC1400
001500*   separate field for it.                                           WRC1500
001600*                                                                    WRC1600
001700*   18/11/25 vbc - Created.                                          WRC1700
001800*                                                                    WRC1800
001900 01  RN-Run-Control-Record.                                         WRC1900
002000     03  Ctl-File-Name             pic x(32).                       WRC2000
002100     03  filler                    pic x(8).                        WRC2100
002200*                                                                    WRC2200
