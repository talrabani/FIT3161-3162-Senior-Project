000100  *  *************************************************************RN1-100
000200  *                                                               RN1-200
000300  *                    Rainfall Suite - Station List Load         RN1-300
000400  *           Parses the BOM station list into RN-Station-Record  RN1-400
000500  *                                                               RN1-500
000600  *  *************************************************************RN1-600
000700  *                                                               RN1-700
000800  IDENTIFICATION          DIVISION.                               RN1-800
000900  *  ================================                             RN1-900
001000  *                                                               RN1-1000
001100      PROGRAM-ID.         RN010.                                  RN1-1100
001200  *  **                                                           RN1-1200
001300      AUTHOR.             J M PARFITT.                            RN1-1300
001400  *  **                                                           RN1-1400
001500      INSTALLATION.       APPLEWOOD COMPUTERS - BOM RAINFALL SUITERN1-1500
001600  *  **                                                           RN1-1600
001700      DATE-WRITTEN.       04/11/1986.                             RN1-1700
001800  *  **                                                           RN1-1800
001900      DATE-COMPILED.                                              RN1-1900
002000  *  **                                                           RN1-2000
002100      SECURITY.           COPYRIGHT (C) 1986-2026, APPLEWOOD      RN1-2100
002200                          COMPUTERS.  FOR INTERNAL USE ONLY.      RN1-2200
002300  *  **                                                           RN1-2300
002400  *      REMARKS.           STATION LIST LOAD - READS THE BOM FIXERN1-2400
002500  *                         STATION LIST, SKIPS THE 4 HEADER AND 6RN1-2500
002600  *                         FOOTER LINES, TOKENISES EACH DATA LINERN1-2600
002700  *                         AND WRITES ONE RN-STATION-RECORD PER  RN1-2700
002800  *                         STATION TO STATIONMSTR.  NO CONTROL   RN1-2800
002900  *                         BREAKS, NO TOTALS.                    RN1-2900
003000  *  **                                                           RN1-3000
003100  *      VERSION.           SEE PROG-NAME IN WS.                  RN1-3100
003200  *  **                                                           RN1-3200
003300  *      CALLED MODULES.    RN900   (START-YEAR SANITY CHECK).    RN1-3300
003400  *  **                                                           RN1-3400
003500  *      FILES USED.                                              RN1-3500
003600  *                         STATIONLIST.  BOM STATION LIST - INPUTRN1-3600
003700  *                         STATIONMSTR.  STATION MASTER   - OUTPURN1-3700
003800  *  **                                                           RN1-3800
003900  *      ERROR MESSAGES USED.                                     RN1-3900
004000  *                         RN001, RN002, RN003, RN004.           RN1-4000
004100  *  **                                                           RN1-4100
004200  *   CHANGES:                                                    RN1-4200
004300  *   04/11/86 jmp -     Created - first cut, station list only   RN1-4300
004400  *                      (no rainfall side yet, that is a separateRN1-4400
004500  *                      job to follow once the tape format is    RN1-4500
004600  *                      settled with the Met Bureau).            RN1-4600
004700  *   19/11/86 jmp -     Fixed footer skip - was discarding the   RN1-4700
004800  *                      last DATA line as well as the 6 footer   RN1-4800
004900  *                      lines.  Ticket RN-011.                   RN1-4900
005000  *   02/03/88 jmp -     Height/Bar-Height ".." test was matching RN1-5000
005100  *                      on "." alone for a 1-char field, missed  RN1-5100
005200  *                      genuine single-digit heights.  Ticket    RN1-5200
005300  *                      RN-057.                                  RN1-5300
005400  *   21/09/98 jmp - Y2K Sta-Start-Year/Sta-End-Year already carryRN1-5400
005500  *                      the full century so no windowing needed  RN1-5500
005600  *                      here - checked against RN900 anyway.     RN1-5600
005700  *                      Ticket Y2K-0071.                         RN1-5700
005800  *   05/06/03 khl -     Longitude sign was being dropped for eastRN1-5800
005900  *                      coast stations recorded without a leadingRN1-5900
006000  *                      "+" - now defaults unsigned tokens to "+"RN1-6000
006100  *                      Ticket RN-142.                           RN1-6100
006200  *   22/11/25 vbc -     Rehosted onto the ACAS build tooling for RN1-6200
006300  *                      the rainfall suite rebuild, tidy up var  RN1-6300
006400  *                      names to current case convention.        RN1-6400
006500  *   26/11/25 vbc -     Start-year now actually run through RN900RN1-6500
006600  *                      (Function "Y") - header always claimed   RN1-6600
006700  *                      this, code never did it.  Ticket RN-151. RN1-6700
006800  *                                                               RN1-6800
006900  *  *************************************************************RN1-6900
007000  *                                                               RN1-7000
007100  *   Copyright Notice.                                           RN1-7100
007200  *   ****************                                            RN1-7200
007300  *                                                               RN1-7300
007400  *   This program is part of the Applewood Computers BOM RainfallRN1-7400
007500  *   Suite and is Copyright (c) Applewood Computers, 1986-2026.  RN1-7500
007600  *   Internal use only - not for resale or distribution.         RN1-7600
007700  *                                                               RN1-7700
007800  *  *************************************************************RN1-7800
007900  *                                                               RN1-7900
008000  ENVIRONMENT             DIVISION.                               RN1-8000
008100  *  ================================                             RN1-8100
008200  CONFIGURATION           SECTION.                                RN1-8200
008300  SPECIAL-NAMES.                                                  RN1-8300
008400      C01 IS TOP-OF-FORM                                          RN1-8400
008500      CLASS NUMERIC-DIGITS IS "0123456789".                       RN1-8500
008600  INPUT-OUTPUT            SECTION.                                RN1-8600
008700  FILE-CONTROL.                                                   RN1-8700
008800      SELECT  Station-List-File   ASSIGN TO "STATIONLIST"         RN1-8800
008900              ORGANIZATION       LINE SEQUENTIAL                  RN1-8900
009000              FILE STATUS        WS-Stl-Status.                   RN1-9000
009100  *                                                               RN1-9100
009200      SELECT  Station-Master-File ASSIGN TO "STATIONMSTR"         RN1-9200
009300              ORGANIZATION       SEQUENTIAL                       RN1-9300
009400              FILE STATUS        WS-Stm-Status.                   RN1-9400
009500  *                                                               RN1-9500
009600  DATA                    DIVISION.                               RN1-9600
009700  *  ================================                             RN1-9700
009800  FILE SECTION.                                                   RN1-9800
009900  *                                                               RN1-9900
010000  FD  Station-List-File.                                          RN1-10000
010100  01  Station-List-Record.                                        RN1-10100
010200      03  Station-List-Text        pic x(128).                    RN1-10200
010300      03  filler                   pic x(4).                      RN1-10300
010400  *                                                               RN1-10400
010500  FD  Station-Master-File.                                        RN1-10500
010600      COPY "wsrnstat.cob".                                        RN1-10600
010700  *                                                               RN1-10700
010800  WORKING-STORAGE SECTION.                                        RN1-10800
010900  *  -----------------------                                      RN1-10900
011000  77  Prog-Name               pic x(15) value "RN010 (1.06)".     RN1-11000
011100  *                                                               RN1-11100
011200  01  WS-File-Status.                                             RN1-11200
011300      03  WS-Stl-Status           pic xx     value zero.          RN1-11300
011400      03  WS-Stm-Status           pic xx     value zero.          RN1-11400
011500      03  filler                   pic x(2).                      RN1-11500
011600  *                                                               RN1-11600
011700  01  WS-Switches.                                                RN1-11700
011800      03  WS-Stl-Eof-Sw           pic x      value "N".           RN1-11800
011900          88  WS-Stl-Eof          value "Y".                      RN1-11900
012000      03  WS-Buf-Full-Sw          pic x      value "N".           RN1-12000
012100          88  WS-Buf-Full         value "Y".                      RN1-12100
012200      03  filler                   pic x(2).                      RN1-12200
012300  *                                                               RN1-12300
012400  01  WS-Counts.                                                  RN1-12400
012500      03  WS-Lines-Read           binary-long   value zero.       RN1-12500
012600      03  WS-Lines-Written        binary-long   value zero.       RN1-12600
012700      03  WS-Buf-Count            pic 9         comp   value zero.RN1-12700
012800      03  WS-Buf-Ix               pic 9         comp   value 1.   RN1-12800
012900      03  WS-Buf-Take-Ix          pic 9         comp   value 1.   RN1-12900
013000      03  filler                   pic x(2).                      RN1-13000
013100  *                                                               RN1-13100
013200  *   Trailing 6-line lookaside buffer - a data line is only knownRN1-13200
013300  *   not to be part of the copyright footer once six more lines  RN1-13300
013400  *   have been read behind it.  See bb000/bb010/bb020.           RN1-13400
013500  *                                                               RN1-13500
013600  01  WS-Trailing-Buffer.                                         RN1-13600
013700      03  WS-Buf-Entry            occurs 6      pic x(132).       RN1-13700
013800      03  filler                   pic x(4).                      RN1-13800
013900  *                                                               RN1-13900
014000  01  WS-Line-Work.                                               RN1-14000
014100      03  WS-Line                 pic x(132).                     RN1-14100
014200      03  WS-Line-Len             pic 999   comp   value zero.    RN1-14200
014300      03  WS-Ptr                  pic 999   comp   value 1.       RN1-14300
014400      03  filler                   pic x(2).                      RN1-14400
014500  *                                                               RN1-14500
014600  *   Whitespace-delimited tokens for the line currently being    RN1-14600
014700  *   parsed.  Worst case is a very long multi-word station name  RN1-14700
014800  *   (2 fixed + name-words + 8 fixed) - 20 slots is ample.       RN1-14800
014900  *                                                               RN1-14900
015000  01  WS-Token-Table.                                             RN1-15000
015100      03  WS-Token                occurs 20    pic x(20).         RN1-15100
015200      03  filler                   pic x(4).                      RN1-15200
015300  01  WS-Token-Count              pic 99   comp   value zero.     RN1-15300
015400  01  WS-Year-Tok-Ix              pic 99   comp   value zero.     RN1-15400
015500  01  WS-Tok-Ix                   pic 99   comp   value zero.     RN1-15500
015600  01  WS-Name-Ptr                 pic 999  comp   value 1.        RN1-15600
015700  *                                                               RN1-15700
015800  *   One token, viewed both as text (for the ".." placeholder    RN1-15800
015900  *   test) and as a packed year number once known to be numeric. RN1-15900
016000  *                                                               RN1-16000
016100  01  WS-Token-Check.                                             RN1-16100
016200      03  WS-Token-Text9          pic 9(4).                       RN1-16200
016300  01  WS-Token-Check-R  redefines WS-Token-Check.                 RN1-16300
016400      03  WS-Token-Text-X         pic x(4).                       RN1-16400
016500  *                                                               RN1-16500
016600  *   Latitude/Longitude come in as signed decimal text, e.g.     RN1-16600
016700  *   "-31.2532" or "+141.0056" - split sign from digits then     RN1-16700
016800  *   pack the whole/fraction parts into the comp-3 field.        RN1-16800
016900  *                                                               RN1-16900
017000  01  WS-Coord-Work.                                              RN1-17000
017100      03  WS-Coord-Text           pic x(9).                       RN1-17100
017200  01  WS-Coord-Signed   redefines WS-Coord-Work.                  RN1-17200
017300      03  WS-Coord-Sign           pic x.                          RN1-17300
017400      03  WS-Coord-Digits         pic x(8).                       RN1-17400
017500  *                                                               RN1-17500
017600  *   Right-justify the whole-part digits (2 for a latitude, 3 forRN1-17600
017700  *   a longitude) against the point, then re-view the 7-byte     RN1-17700
017800  *   result with the implied V dropped in after 3 digits - no    RN1-17800
017900  *   intrinsic FUNCTION required, same reference-modification    RN1-17900
018000  *   trick build-cbasic uses on its Arg fields.                  RN1-18000
018100  *                                                               RN1-18100
018200  01  WS-Point-Pos                pic 9        comp   value zero. RN1-18200
018300  01  WS-Whole-Len                pic 9        comp   value zero. RN1-18300
018400  01  WS-Coord-Build              pic x(7).                       RN1-18400
018500  01  WS-Coord-Build-V  redefines WS-Coord-Build  pic 9(3)v9(4).  RN1-18500
018600  *                                                               RN1-18600
018700  *   Height/Bar-Height come in as "212.3" or the ".." placeholderRN1-18700
018800  *   one work area, used twice, same as maps04 reused a single   RN1-18800
018900  *   date work area for in and out conversion.                   RN1-18900
019000  *                                                               RN1-19000
019100  01  WS-Height-Work.                                             RN1-19100
019200      03  WS-Height-Text          pic x(6).                       RN1-19200
019300      03  filler                   pic x(2).                      RN1-19300
019400  01  WS-Height-Build             pic x(5).                       RN1-19400
019500  01  WS-Height-Build-V redefines WS-Height-Build  pic 9(4)v9(1). RN1-19500
019600  *                                                               RN1-19600
019700  01  WS-Numeric-Value            pic s9(9)v9(4)   comp-3.        RN1-19700
019800  *                                                               RN1-19800
019900  01  Error-Messages.                                             RN1-19900
020000      03  RN001         pic x(45) value                           RN1-20000
020100            "RN001 Station list open failed, status = xx".        RN1-20100
020200      03  RN002         pic x(48) value                           RN1-20200
020300            "RN002 Station master write failed, status = xx".     RN1-20300
020400      03  RN003         pic x(51) value                           RN1-20400
020500            "RN003 No 4-digit year token found on data line".     RN1-20500
020600      03  RN004         pic x(44) value                           RN1-20600
020700            "RN004 Start-year failed RN900 sanity check".         RN1-20700
020800      03  filler                   pic x(6).                      RN1-20800
020900  01  Error-Code                  pic 999.                        RN1-20900
021000*                                                                 RN1-21000
021100*   RN900's linkage area, called on the START-YEAR token once     RN1-21100
021200*   extracted - same year-sanity test RN020 runs on obs dates.    RN1-21200
021300  01  RN900-Call-Area.                                            RN1-21300
021400      03  RN900-Function          pic x      value "Y".           RN1-21400
021500      03  RN900-CCYY              pic 9(4)   comp.                RN1-21500
021600      03  RN900-MM                pic 99     comp.                RN1-21600
021700      03  RN900-DD                pic 99     comp.                RN1-21700
021800      03  RN900-Valid             pic x.                          RN1-21800
021900      03  filler                   pic x(2).                      RN1-21900
022000  *                                                               RN1-22000
022100  LINKAGE                 SECTION.                                RN1-22100
022200  *  -----------------------                                      RN1-22200
022300  PROCEDURE DIVISION.                                             RN1-22300
022400  *  =========================================                    RN1-22400
022500  *                                                               RN1-22500
022600  AA000-Main.                                                     RN1-22600
022700      display   Prog-Name  " Starting".                           RN1-22700
022800      perform   AA010-Open-Files.                                 RN1-22800
022900      perform   BB000-Prime-Buffer thru BB000-Exit.               RN1-22900
023000      perform   CC000-Process-Buffer thru CC000-Exit              RN1-23000
023100              until  WS-Stl-Eof.                                  RN1-23100
023200      perform   AA090-Close-Files.                                RN1-23200
023300      display   Prog-Name  " Ending - "  WS-Lines-Written         RN1-23300
023400              " Station(s) Written".                              RN1-23400
023500      goback.                                                     RN1-23500
023600  *                                                               RN1-23600
023700  AA010-Open-Files.                                               RN1-23700
023800      open      input   Station-List-File.                        RN1-23800
023900      if        WS-Stl-Status not = "00"                          RN1-23900
024000                move  WS-Stl-Status to Error-Code                 RN1-24000
024100                display  RN001  " "  Error-Code                   RN1-24100
024200                goback.                                           RN1-24200
024300      open      output  Station-Master-File.                      RN1-24300
024400      if        WS-Stm-Status not = "00"                          RN1-24400
024500                display  "RN001 Station master open failed"       RN1-24500
024600                close    Station-List-File                        RN1-24600
024700                goback.                                           RN1-24700
024800  AA010-Exit.  exit.                                              RN1-24800
024900  *                                                               RN1-24900
025000  AA090-Close-Files.                                              RN1-25000
025100      close     Station-List-File                                 RN1-25100
025200                 Station-Master-File.                             RN1-25200
025300  AA090-Exit.  exit.                                              RN1-25300
025400  *                                                               RN1-25400
025500  *   BB000 primes the trailing buffer with its first 6 data linesRN1-25500
025600  *   (after skipping the 4 headers) so CC000 always has a full   RN1-25600
025700  *   lookaside window before it starts releasing lines for       RN1-25700
025800  *   processing.                                                 RN1-25800
025900  *                                                               RN1-25900
026000  BB000-Prime-Buffer.                                             RN1-26000
026100      move      zero  to  WS-Lines-Read.                          RN1-26100
026200      perform   BB010-Skip-Header-Line thru BB010-Exit            RN1-26200
026300              varying WS-Buf-Ix from 1 by 1                       RN1-26300
026400              until  WS-Buf-Ix > 4.                               RN1-26400
026500      perform   BB020-Fill-Buffer-Line thru BB020-Exit            RN1-26500
026600              varying WS-Buf-Ix from 1 by 1                       RN1-26600
026700              until  WS-Buf-Ix > 6.                               RN1-26700
026800      move      6  to  WS-Buf-Count.                              RN1-26800
026900      move      1  to  WS-Buf-Take-Ix.                            RN1-26900
027000  BB000-Exit.  exit.                                              RN1-27000
027100  *                                                               RN1-27100
027200  BB010-Skip-Header-Line.                                         RN1-27200
027300      perform   ZZ010-Read-Station-List thru ZZ010-Exit.          RN1-27300
027400      if        WS-Stl-Eof                                        RN1-27400
027500                go to  BB000-Exit.                                RN1-27500
027600  BB010-Exit.  exit.                                              RN1-27600
027700  *                                                               RN1-27700
027800  BB020-Fill-Buffer-Line.                                         RN1-27800
027900      perform   ZZ010-Read-Station-List thru ZZ010-Exit.          RN1-27900
028000      if        WS-Stl-Eof                                        RN1-28000
028100                go to  BB000-Exit.                                RN1-28100
028200      move      Station-List-Record  to  WS-Buf-Entry (WS-Buf-Ix).RN1-28200
028300  BB020-Exit.  exit.                                              RN1-28300
028400  *                                                               RN1-28400
028500  *   CC000 releases the oldest buffered line for processing, thenRN1-28500
028600  *   reads one more line behind it - so the 6 lines still sat in RN1-28600
028700  *   the buffer at end-of-file are exactly the copyright footer. RN1-28700
028800  *                                                               RN1-28800
028900  CC000-Process-Buffer.                                           RN1-28900
029000      move      WS-Buf-Entry (WS-Buf-Take-Ix)  to  WS-Line.       RN1-29000
029100      perform   DD000-Parse-Line thru DD000-Exit.                 RN1-29100
029200      perform   ZZ010-Read-Station-List thru ZZ010-Exit.          RN1-29200
029300      if        not WS-Stl-Eof                                    RN1-29300
029400                move  Station-List-Record                         RN1-29400
029500                      to  WS-Buf-Entry (WS-Buf-Take-Ix)           RN1-29500
029600      end-if.                                                     RN1-29600
029700      add       1  to  WS-Buf-Take-Ix.                            RN1-29700
029800      if        WS-Buf-Take-Ix > 6                                RN1-29800
029900                move  1  to  WS-Buf-Take-Ix.                      RN1-29900
030000  CC000-Exit.  exit.                                              RN1-30000
030100  *                                                               RN1-30100
030200  DD000-Parse-Line.                                               RN1-30200
030300      move      spaces  to  WS-Token-Table.                       RN1-30300
030400      move      1  to  WS-Ptr  WS-Tok-Ix.                         RN1-30400
030500      move      zero  to  WS-Token-Count.                         RN1-30500
030600  *   Reverse scan for the last non-space column - the significantRN1-30600
030700  *   length of the line.                                         RN1-30700
030800      move      132  to  WS-Line-Len.                             RN1-30800
030900      perform   DD005-Scan-Back thru DD005-Exit                   RN1-30900
031000              until  WS-Line-Len = zero                           RN1-31000
031100                 or  WS-Line (WS-Line-Len:1) not = space.         RN1-31100
031200      if        WS-Line-Len = zero                                RN1-31200
031300                go to  DD000-Exit.                                RN1-31300
031400      perform   DD010-Extract-Token thru DD010-Exit               RN1-31400
031500              until  WS-Ptr > WS-Line-Len.                        RN1-31500
031600      if        WS-Token-Count < 10                               RN1-31600
031700                go to  DD000-Exit.                                RN1-31700
031800      perform   EE000-Find-Year-Token thru EE000-Exit.            RN1-31800
031900      if        WS-Year-Tok-Ix = zero                             RN1-31900
032000                display  RN003  " - "  WS-Line (1:40)             RN1-32000
032100                go to  DD000-Exit.                                RN1-32100
032200      perform   FF000-Extract-Fields thru FF000-Exit.             RN1-32200
032300      perform   GG000-Write-Station thru GG000-Exit.              RN1-32300
032400  DD000-Exit.  exit.                                              RN1-32400
032500  *                                                               RN1-32500
032600  DD005-Scan-Back.                                                RN1-32600
032700      subtract  1  from  WS-Line-Len.                             RN1-32700
032800  DD005-Exit.  exit.                                              RN1-32800
032900  *                                                               RN1-32900
033000  DD010-Extract-Token.                                            RN1-33000
033100      unstring  WS-Line  delimited by  all spaces                 RN1-33100
033200              into  WS-Token (WS-Tok-Ix)                          RN1-33200
033300              with pointer  WS-Ptr.                               RN1-33300
033400      if        WS-Token (WS-Tok-Ix) not = spaces                 RN1-33400
033500                add  1  to  WS-Tok-Ix                             RN1-33500
033600                add  1  to  WS-Token-Count                        RN1-33600
033700      end-if.                                                     RN1-33700
033800  DD010-Exit.  exit.                                              RN1-33800
033900  *                                                               RN1-33900
034000  *   A token is the START-YEAR boundary iff it is exactly 4      RN1-34000
034100  *   characters, all numeric.  Search from token 3 (after stationRN1-34100
034200  *   number and district) onward.                                RN1-34200
034300  *                                                               RN1-34300
034400  EE000-Find-Year-Token.                                          RN1-34400
034500      move      zero  to  WS-Year-Tok-Ix.                         RN1-34500
034600      perform   EE005-Test-Token thru EE005-Exit                  RN1-34600
034700              varying WS-Tok-Ix from 3 by 1                       RN1-34700
034800              until  WS-Tok-Ix > WS-Token-Count                   RN1-34800
034900                 or  WS-Year-Tok-Ix not = zero.                   RN1-34900
035000  EE000-Exit.  exit.                                              RN1-35000
035100  *                                                               RN1-35100
035200  EE005-Test-Token.                                               RN1-35200
035300      if        WS-Token (WS-Tok-Ix) (5:16) = spaces              RN1-35300
035400            and  WS-Token (WS-Tok-Ix) (1:4) is numeric            RN1-35400
035500                move  WS-Tok-Ix  to  WS-Year-Tok-Ix               RN1-35500
035600      end-if.                                                     RN1-35600
035700  EE005-Exit.  exit.                                              RN1-35700
035800  *                                                               RN1-35800
035900  FF000-Extract-Fields.                                           RN1-35900
036000      move      spaces         to  RN-Station-Record.             RN1-36000
036100      move      WS-Token (1)   to  Sta-Station-Num.               RN1-36100
036200      move      WS-Token (2)   to  Sta-District.                  RN1-36200
036300      move      spaces         to  Sta-Station-Name.              RN1-36300
036400      move      1  to  WS-Name-Ptr.                               RN1-36400
036500      perform   FF010-Add-Name-Word thru FF010-Exit               RN1-36500
036600              varying WS-Tok-Ix from 3 by 1                       RN1-36600
036700              until  WS-Tok-Ix >= WS-Year-Tok-Ix.                 RN1-36700
036800      move      WS-Token (WS-Year-Tok-Ix)      to  WS-Token-Text-XRN1-36800
036900      move      WS-Token-Text9  to  Sta-Start-Year.               RN1-36900
037000      move      Sta-Start-Year  to  RN900-CCYY.                   RN1-37000
037100      call      "RN900"  using  RN900-Call-Area.                  RN1-37100
037200      if        RN900-Valid not = "Y"                             RN1-37200
037300                display  RN004  " "  Sta-Station-Num              RN1-37300
037400      end-if.                                                     RN1-37400
037500  *                                                               RN1-37500
037600      move      WS-Year-Tok-Ix   to  WS-Tok-Ix.                   RN1-37600
037700      add       1  to  WS-Tok-Ix.                                 RN1-37700
037800      if        WS-Token (WS-Tok-Ix) = ".."                       RN1-37800
037900                move  zero  to  Sta-End-Year                      RN1-37900
038000      else                                                        RN1-38000
038100                move  WS-Token (WS-Tok-Ix) (1:4)  to  WS-Token-TexRN1-38100
038200                move  WS-Token-Text9  to  Sta-End-Year            RN1-38200
038300      end-if.                                                     RN1-38300
038400  *                                                               RN1-38400
038500      add       1  to  WS-Tok-Ix.                                 RN1-38500
038600      move      WS-Token (WS-Tok-Ix)  to  WS-Coord-Text.          RN1-38600
038700      perform   HH000-Pack-Coord thru HH000-Exit.                 RN1-38700
038800      move      WS-Numeric-Value      to  Sta-Latitude.           RN1-38800
038900  *                                                               RN1-38900
039000      add       1  to  WS-Tok-Ix.                                 RN1-39000
039100      move      WS-Token (WS-Tok-Ix)  to  WS-Coord-Text.          RN1-39100
039200      perform   HH000-Pack-Coord thru HH000-Exit.                 RN1-39200
039300      move      WS-Numeric-Value      to  Sta-Longitude.          RN1-39300
039400  *                                                               RN1-39400
039500      add       1  to  WS-Tok-Ix.                                 RN1-39500
039600      if        WS-Token (WS-Tok-Ix) = "....."                    RN1-39600
039700                move  spaces  to  Sta-Source                      RN1-39700
039800      else                                                        RN1-39800
039900                move  WS-Token (WS-Tok-Ix)  to  Sta-Source        RN1-39900
040000      end-if.                                                     RN1-40000
040100  *                                                               RN1-40100
040200      add       1  to  WS-Tok-Ix.                                 RN1-40200
040300      move      WS-Token (WS-Tok-Ix) (1:3)  to  Sta-State.        RN1-40300
040400  *                                                               RN1-40400
040500      add       1  to  WS-Tok-Ix.                                 RN1-40500
040600      if        WS-Token (WS-Tok-Ix) = ".."                       RN1-40600
040700                move  zero  to  Sta-Height                        RN1-40700
040800      else                                                        RN1-40800
040900                move  WS-Token (WS-Tok-Ix) (1:6)  to  WS-Height-TeRN1-40900
041000                perform  II000-Pack-Height thru II000-Exit        RN1-41000
041100                move  WS-Numeric-Value  to  Sta-Height            RN1-41100
041200      end-if.                                                     RN1-41200
041300  *                                                               RN1-41300
041400      add       1  to  WS-Tok-Ix.                                 RN1-41400
041500      if        WS-Token (WS-Tok-Ix) = ".."                       RN1-41500
041600                move  zero  to  Sta-Bar-Height                    RN1-41600
041700      else                                                        RN1-41700
041800                move  WS-Token (WS-Tok-Ix) (1:6)  to  WS-Height-TeRN1-41800
041900                perform  II000-Pack-Height thru II000-Exit        RN1-41900
042000                move  WS-Numeric-Value  to  Sta-Bar-Height        RN1-42000
042100      end-if.                                                     RN1-42100
042200  *                                                               RN1-42200
042300      add       1  to  WS-Tok-Ix.                                 RN1-42300
042400      if        WS-Token (WS-Tok-Ix) = ".."                       RN1-42400
042500                move  zero  to  Sta-Wmo                           RN1-42500
042600      else                                                        RN1-42600
042700                move  WS-Token (WS-Tok-Ix) (1:5)  to  Sta-Wmo     RN1-42700
042800      end-if.                                                     RN1-42800
042900  *                                                               RN1-42900
043000      move      space  to  Sta-Rainfall-Avail  Sta-Temp-Avail.    RN1-43000
043100  FF000-Exit.  exit.                                              RN1-43100
043200  *                                                               RN1-43200
043300  FF010-Add-Name-Word.                                            RN1-43300
043400      string    WS-Token (WS-Tok-Ix)  delimited by  space         RN1-43400
043500                " "                   delimited by  size          RN1-43500
043600                into  Sta-Station-Name                            RN1-43600
043700                with pointer  WS-Name-Ptr.                        RN1-43700
043800  FF010-Exit.  exit.                                              RN1-43800
043900  *                                                               RN1-43900
044000  *   Find the point, then right-justify the whole-part digits    RN1-44000
044100  *   against it and copy the 4 fraction digits straight across - RN1-44100
044200  *   WS-Coord-Build-V then reads the result with the implied V   RN1-44200
044300  *   already in the right place.  No intrinsic FUNCTION needed.  RN1-44300
044400  *                                                               RN1-44400
044500  HH000-Pack-Coord.                                               RN1-44500
044600      move      zero  to  WS-Numeric-Value.                       RN1-44600
044700      if        WS-Coord-Sign not = "+" and not = "-"             RN1-44700
044800                string  "+"  delimited by size                    RN1-44800
044900                        WS-Coord-Text  delimited by size          RN1-44900
045000                        into  WS-Coord-Signed                     RN1-45000
045100      end-if.                                                     RN1-45100
045200      move      1  to  WS-Point-Pos.                              RN1-45200
045300      perform   HH005-Scan-Point thru HH005-Exit                  RN1-45300
045400              until  WS-Coord-Digits (WS-Point-Pos:1) = ".".      RN1-45400
045500      compute   WS-Whole-Len = WS-Point-Pos - 1.                  RN1-45500
045600      move      "0000000"  to  WS-Coord-Build.                    RN1-45600
045700      move      WS-Coord-Digits (1:WS-Whole-Len)                  RN1-45700
045800                  to  WS-Coord-Build (4 - WS-Whole-Len:WS-Whole-LeRN1-45800
045900      move      WS-Coord-Digits (WS-Point-Pos + 1:4)              RN1-45900
046000                  to  WS-Coord-Build (4:4).                       RN1-46000
046100      if        WS-Coord-Sign = "-"                               RN1-46100
046200                compute  WS-Numeric-Value = zero - WS-Coord-Build-RN1-46200
046300      else                                                        RN1-46300
046400                move     WS-Coord-Build-V  to  WS-Numeric-Value   RN1-46400
046500      end-if.                                                     RN1-46500
046600  HH000-Exit.  exit.                                              RN1-46600
046700  *                                                               RN1-46700
046800  HH005-Scan-Point.                                               RN1-46800
046900      add       1  to  WS-Point-Pos.                              RN1-46900
047000  HH005-Exit.  exit.                                              RN1-47000
047100  *                                                               RN1-47100
047200  *   Same trick for "dddd.d" (height/bar-height), point can land RN1-47200
047300  *   anywhere from column 2 to column 5 depending how tall the   RN1-47300
047400  *   station is.                                                 RN1-47400
047500  *                                                               RN1-47500
047600  II000-Pack-Height.                                              RN1-47600
047700      move      zero  to  WS-Numeric-Value.                       RN1-47700
047800      move      1  to  WS-Point-Pos.                              RN1-47800
047900      perform   II005-Scan-Point thru II005-Exit                  RN1-47900
048000              until  WS-Height-Text (WS-Point-Pos:1) = ".".       RN1-48000
048100      compute   WS-Whole-Len = WS-Point-Pos - 1.                  RN1-48100
048200      move      "00000"  to  WS-Height-Build.                     RN1-48200
048300      move      WS-Height-Text (1:WS-Whole-Len)                   RN1-48300
048400                  to  WS-Height-Build (5 - WS-Whole-Len:WS-Whole-LRN1-48400
048500      move      WS-Height-Text (WS-Point-Pos + 1:1)               RN1-48500
048600                  to  WS-Height-Build (5:1).                      RN1-48600
048700      move      WS-Height-Build-V  to  WS-Numeric-Value.          RN1-48700
048800  II000-Exit.  exit.                                              RN1-48800
048900  *                                                               RN1-48900
049000  II005-Scan-Point.                                               RN1-49000
049100      add       1  to  WS-Point-Pos.                              RN1-49100
049200  II005-Exit.  exit.                                              RN1-49200
049300  *                                                               RN1-49300
049400  GG000-Write-Station.                                            RN1-49400
049500      write     RN-Station-Record.                                RN1-49500
049600      if        WS-Stm-Status not = "00"                          RN1-49600
049700                display  RN002  " "  WS-Stm-Status                RN1-49700
049800      else                                                        RN1-49800
049900                add  1  to  WS-Lines-Written                      RN1-49900
050000      end-if.                                                     RN1-50000
050100  GG000-Exit.  exit.                                              RN1-50100
050200  *                                                               RN1-50200
050300  ZZ010-Read-Station-List.                                        RN1-50300
050400      read      Station-List-File                                 RN1-50400
050500                at end  set  WS-Stl-Eof  to  true                 RN1-50500
050600                not at end  add 1  to  WS-Lines-Read              RN1-50600
050700      end-read.                                                   RN1-50700
050800  ZZ010-Exit.  exit.                                              RN1-50800
