000100   *  ************************************************************RN2-100
000200   *                                                              RN2-200
000300   *                  Rainfall Suite - Daily Rainfall Ingestion   RN2-300
000400   *        Upserts daily readings, rolls monthly & yearly totals RN2-400
000500   *                                                              RN2-500
000600   *  ************************************************************RN2-600
000700   *                                                              RN2-700
000800   IDENTIFICATION          DIVISION.                              RN2-800
000900   *  ================================                            RN2-900
001000   *                                                              RN2-1000
001100       PROGRAM-ID.         RN020.                                 RN2-1100
001200   *  **                                                          RN2-1200
001300       AUTHOR.             J M PARFITT.                           RN2-1300
001400   *  **                                                          RN2-1400
001500       INSTALLATION.       APPLEWOOD COMPUTERS - BOM RAINFALL SUITRN2-1500
001600   *  **                                                          RN2-1600
001700       DATE-WRITTEN.       27/01/1987.                            RN2-1700
001800   *  **                                                          RN2-1800
001900       DATE-COMPILED.                                             RN2-1900
002000   *  **                                                          RN2-2000
002100       SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD     RN2-2100
002200                           COMPUTERS.  FOR INTERNAL USE ONLY.     RN2-2200
002300   *  **                                                          RN2-2300
002400   *      REMARKS.           RAINFALL INGESTION - WORKS THE STATIORN2-2400
002500   *                         FILES LISTED ON RAINRUNCTL ONE AT A  RN2-2500
002600   *                         TIME.  FOR EACH STATION: READS ITS   RN2-2600
002700   *                         DAILY FILE, UPSERTS EACH DAY INTO    RN2-2700
002800   *                         DAILYSTORE, THEN ROLLS THE STATION'S RN2-2800
002900   *                         DAYS UP INTO MONTHLY AND YEARLY TOTALRN2-2900
003000   *                         ON MONTHSTORE/YEARSTORE.  A BAD STATIRN2-3000
003100   *                         FILE IS LOGGED AND SKIPPED - THE RUN RN2-3100
003200   *                         A WHOLE NEVER ABORTS FOR ONE STATION.RN2-3200
003300   *  **                                                          RN2-3300
003400   *      VERSION.           SEE PROG-NAME IN WS.                 RN2-3400
003500   *  **                                                          RN2-3500
003600   *      CALLED MODULES.    RN900   (OBS-DATE VALIDATION).       RN2-3600
003700   *                         CBL_RENAME_FILE (MOVE TO PROCESSED ARRN2-3700
003800   *  **                                                          RN2-3800
003900   *      FILES USED.                                             RN2-3900
004000   *                         RAINRUNCTL.  RUN CONTROL - INPUT.    RN2-4000
004100   *                         (per entry) DAILY OBS FILE - INPUT.  RN2-4100
004200   *                         DAILYSTORE.  DAILY STORE  - I-O, KEYERN2-4200
004300   *                         MONTHSTORE.  MONTHLY STORE- I-O, KEYERN2-4300
004400   *                         YEARSTORE.   YEARLY STORE - I-O, KEYERN2-4400
004500   *                         PROCESSLOG.  RUN LOG      - OUTPUT.  RN2-4500
004600   *  **                                                          RN2-4600
004700   *      ERROR MESSAGES USED.                                    RN2-4700
004800   *                         RN010 THRU RN019.                    RN2-4800
004900   *  **                                                          RN2-4900
005000   *   CHANGES:                                                   RN2-5000
005100   *   27/01/87 jmp -     Created.  First live run against the    RN2-5100
005200   *                      Bureau's 1986 archive tapes.            RN2-5200
005300   *   14/04/87 jmp -     Monthly/yearly totals were being summed RN2-5300
005400   *                      from DAILYSTORE cumulative to date, so aRN2-5400
005500   *                      rerun doubled them - now rebuilt fresh  RN2-5500
005600   *                      from this run's own period table each   RN2-5600
005700   *                      time as the spec required.  Ticket RN-02RN2-5700
005800   *   30/09/91 jmp -     WS-Period-Table widened 40 to 60 years, RN2-5800
005900   *                      couple of the older coastal stations havRN2-5900
006000   *                      more history than that table held. RN-08RN2-6000
006100   *   21/09/98 jmp - Y2K RN900-CCYY now full 4 digits both ends -RN2-6100
006200   *                      OBS-DATE was always ccyy-mm-dd so no datRN2-6200
006300   *                      change, just the linkage.  Ticket Y2K-00RN2-6300
006400   *   11/02/05 khl -     Daily upsert was matching on Day-StationRN2-6400
006500   *                      only when a WRITE duplicate-key came bacRN2-6500
006600   *                      for a different day - START/END key was RN2-6600
006700   *                      being reset before the REWRITE read.    RN2-6700
006800   *                      Ticket RN-151.                          RN2-6800
006900   *   23/11/25 vbc -     Rehosted onto the ACAS build tooling forRN2-6900
007000   *                      the rainfall suite rebuild, tidy up var RN2-7000
007100   *                      names to current case convention.       RN2-7100
007200   *                                                              RN2-7200
007300   *  ************************************************************RN2-7300
007400   *                                                              RN2-7400
007500   *   Copyright Notice.                                          RN2-7500
007600   *   ****************                                           RN2-7600
007700   *                                                              RN2-7700
007800   *   This program is part of the Applewood Computers BOM RainfalRN2-7800
007900   *   Suite and is Copyright (c) Applewood Computers, 1987-2026. RN2-7900
008000   *   Internal use only - not for resale or distribution.        RN2-8000
008100   *                                                              RN2-8100
008200   *  ************************************************************RN2-8200
008300   *                                                              RN2-8300
008400   ENVIRONMENT             DIVISION.                              RN2-8400
008500   *  ================================                            RN2-8500
008600   CONFIGURATION           SECTION.                               RN2-8600
008700   SPECIAL-NAMES.                                                 RN2-8700
008800       C01 IS TOP-OF-FORM.                                        RN2-8800
008900   INPUT-OUTPUT            SECTION.                               RN2-8900
009000   FILE-CONTROL.                                                  RN2-9000
009100       SELECT  Run-Control-File   ASSIGN TO "RAINRUNCTL"          RN2-9100
009200               ORGANIZATION       LINE SEQUENTIAL                 RN2-9200
009300               FILE STATUS        WS-Ctl-Status.                  RN2-9300
009400   *                                                              RN2-9400
009500       SELECT  Daily-Obs-File     ASSIGN       WS-Daily-Obs-Dd    RN2-9500
009600               ORGANIZATION       LINE SEQUENTIAL                 RN2-9600
009700               FILE STATUS        WS-Obs-Status.                  RN2-9700
009800   *                                                              RN2-9800
009900       SELECT  Daily-Store-File   ASSIGN TO "DAILYSTORE"          RN2-9900
010000               ORGANIZATION       INDEXED                         RN2-10000
010100               ACCESS MODE        DYNAMIC                         RN2-10100
010200               RECORD KEY         Day-Key                         RN2-10200
010300               FILE STATUS        WS-Day-Status.                  RN2-10300
010400   *                                                              RN2-10400
010500       SELECT  Monthly-Store-File ASSIGN TO "MONTHSTORE"          RN2-10500
010600               ORGANIZATION       INDEXED                         RN2-10600
010700               ACCESS MODE        DYNAMIC                         RN2-10700
010800               RECORD KEY         Mon-Key                         RN2-10800
010900               FILE STATUS        WS-Mon-Status.                  RN2-10900
011000   *                                                              RN2-11000
011100       SELECT  Yearly-Store-File  ASSIGN TO "YEARSTORE"           RN2-11100
011200               ORGANIZATION       INDEXED                         RN2-11200
011300               ACCESS MODE        DYNAMIC                         RN2-11300
011400               RECORD KEY         Yr-Key                          RN2-11400
011500               FILE STATUS        WS-Yr-Status.                   RN2-11500
011600   *                                                              RN2-11600
011700       SELECT  Process-Log-File   ASSIGN TO "PROCESSLOG"          RN2-11700
011800               ORGANIZATION       LINE SEQUENTIAL                 RN2-11800
011900               FILE STATUS        WS-Log-Status.                  RN2-11900
012000   *                                                              RN2-12000
012100   DATA                    DIVISION.                              RN2-12100
012200   *  ================================                            RN2-12200
012300   FILE SECTION.                                                  RN2-12300
012400   *                                                              RN2-12400
012500   FD  Run-Control-File.                                          RN2-12500
012600       COPY "wsrnctl.cob".                                        RN2-12600
012700   *                                                              RN2-12700
012800   FD  Daily-Obs-File.                                            RN2-12800
012900   01  Daily-Obs-Record.                                          RN2-12900
013000       03  Daily-Obs-Text          pic x(20).                     RN2-13000
013100       03  filler                   pic x(4).                     RN2-13100
013200   *                                      csv "ccyy-mm-dd,rrrrr.r"RN2-13200
013300   *                                                              RN2-13300
013400   FD  Daily-Store-File.                                          RN2-13400
013500       COPY "wsrnday.cob".                                        RN2-13500
013600   *                                                              RN2-13600
013700   FD  Monthly-Store-File.                                        RN2-13700
013800       COPY "wsrnmon.cob".                                        RN2-13800
013900   *                                                              RN2-13900
014000   FD  Yearly-Store-File.                                         RN2-14000
014100       COPY "wsrnyr.cob".                                         RN2-14100
014200   *                                                              RN2-14200
014300   FD  Process-Log-File.                                          RN2-14300
014400   01  Log-Record.                                                RN2-14400
014500       03  Log-Record-Text          pic x(96).                    RN2-14500
014600       03  filler                   pic x(4).                     RN2-14600
014700   *                                                              RN2-14700
014800   WORKING-STORAGE SECTION.                                       RN2-14800
014900   *  -----------------------                                     RN2-14900
015000   77  Prog-Name               pic x(15) value "RN020 (1.05)".    RN2-15000
015100   *                                                              RN2-15100
015200   01  WS-File-Status.                                            RN2-15200
015300       03  WS-Ctl-Status           pic xx     value zero.         RN2-15300
015400       03  WS-Obs-Status           pic xx     value zero.         RN2-15400
015500       03  WS-Day-Status           pic xx     value zero.         RN2-15500
015600       03  WS-Mon-Status           pic xx     value zero.         RN2-15600
015700       03  WS-Yr-Status            pic xx     value zero.         RN2-15700
015800       03  WS-Log-Status           pic xx     value zero.         RN2-15800
015900       03  filler                   pic x(2).                     RN2-15900
016000   *                                                              RN2-16000
016100   01  WS-Switches.                                               RN2-16100
016200       03  WS-Ctl-Eof-Sw           pic x      value "N".          RN2-16200
016300           88  WS-Ctl-Eof          value "Y".                     RN2-16300
016400       03  WS-Obs-Eof-Sw           pic x      value "N".          RN2-16400
016500           88  WS-Obs-Eof          value "Y".                     RN2-16500
016600       03  WS-Station-Ok-Sw        pic x      value "Y".          RN2-16600
016700           88  WS-Station-Ok       value "Y".                     RN2-16700
016800           88  WS-Station-Bad      value "N".                     RN2-16800
016900       03  filler                   pic x(2).                     RN2-16900
017000   *                                                              RN2-17000
017100   01  WS-Daily-Obs-Dd             pic x(32).                     RN2-17100
017200   *                                      dynamic ASSIGN target,  RN2-17200
017300   *                                      same trick as build-cbasRN2-17300
017400   *                                      IFile-Name.             RN2-17400
017500   01  WS-Processed-Name           pic x(40).                     RN2-17500
017600   *                                                              RN2-17600
017700   01  WS-Counts.                                                 RN2-17700
017800       03  WS-Files-Seen           binary-long   value zero.      RN2-17800
017900       03  WS-Files-Ok             binary-long   value zero.      RN2-17900
018000       03  WS-Files-Bad            binary-long   value zero.      RN2-18000
018100       03  WS-Days-Read            binary-long   value zero.      RN2-18100
018200       03  WS-Days-Upserted        binary-long   value zero.      RN2-18200
018300   01  WS-Counts-Table  redefines  WS-Counts.                     RN2-18300
018400       03  WS-Counts-Entry         binary-long   occurs 5.        RN2-18400
018500   01  WS-Count-Ix                 pic 9        comp   value zero.RN2-18500
018600   *                                                              RN2-18600
018700   *   The prefix ahead of the first "_" in the file name is the  RN2-18700
018800   *   Station-Id, kept as text, leading zeros and all.           RN2-18800
018900   *                                                              RN2-18900
019000   01  WS-Station-Id               pic x(6).                      RN2-19000
019100   01  WS-Underscore-Pos           pic 99   comp   value zero.    RN2-19100
019200   *                                                              RN2-19200
019300   *   One CSV daily line, split date from rainfall reading.      RN2-19300
019400   *                                                              RN2-19400
019500   01  WS-Obs-Split.                                              RN2-19500
019600       03  WS-Obs-Date-Text        pic x(10).                     RN2-19600
019700       03  WS-Obs-Rain-Text        pic x(8).                      RN2-19700
019800       03  filler                   pic x(2).                     RN2-19800
019900   *                                                              RN2-19900
020000   *   Digit-strip-and-redefine trick again for the rainfall amounRN2-20000
020100   *   (see rn010's WS-Coord-Build for the same idea against a    RN2-20100
020200   *   signed field - this one is always unsigned).               RN2-20200
020300   *                                                              RN2-20300
020400   01  WS-Rain-Point-Pos           pic 99  comp  value zero.      RN2-20400
020500   01  WS-Rain-Whole-Len           pic 99  comp  value zero.      RN2-20500
020600   01  WS-Rain-Build               pic x(6).                      RN2-20600
020700   01  WS-Rain-Build-V   redefines WS-Rain-Build   pic 9(5)v9(1). RN2-20700
020800   *                                                              RN2-20800
020900   *   Per-station roll-up work area - accumulates one station's  RN2-20900
021000   *   daily file into year/month buckets before the monthly and  RN2-21000
021100   *   yearly stores are touched, so a rerun always rebuilds the  RN2-21100
021200   *   totals from scratch rather than double-counting (see the   RN2-21200
021300   *   14/04/87 change above).                                    RN2-21300
021400   *                                                              RN2-21400
021500   01  WS-Period-Table.                                           RN2-21500
021600       03  WS-Period-Entry             occurs 60 times.           RN2-21600
021700   *                                       60 years of history is RN2-21700
021800   *                                       ample for any one statiRN2-21800
021900   *                                       see ticket RN-089.     RN2-21900
022000           05  WS-Per-Year             pic 9(4)      comp.        RN2-22000
022100           05  WS-Per-Year-Total       pic 9(8)v9(1) comp-3.      RN2-22100
022200           05  WS-Per-Month-Total  occurs 12 times                RN2-22200
022300                                       pic 9(7)v9(1) comp-3.      RN2-22300
022400       03  filler                       pic x(2).                 RN2-22400
022500   01  WS-Period-Count             pic 99   comp   value zero.    RN2-22500
022600   01  WS-Period-Ix                pic 99   comp   value zero.    RN2-22600
022700   01  WS-Month-Ix                 pic 99   comp   value zero.    RN2-22700
022800   *                                                              RN2-22800
022900   *   RN900's linkage area, called for every daily record.       RN2-22900
023000   *                                                              RN2-23000
023100   01  RN900-Call-Area.                                           RN2-23100
023200       03  RN900-Function          pic x      value "D".          RN2-23200
023300       03  RN900-CCYY              pic 9(4)   comp.               RN2-23300
023400       03  RN900-MM                pic 99     comp.               RN2-23400
023500       03  RN900-DD                pic 99     comp.               RN2-23500
023600       03  RN900-Valid             pic x.                         RN2-23600
023700       03  filler                  pic x(2).                      RN2-23700
023800   *                                                              RN2-23800
023900   01  WS-Timestamp.                                              RN2-23900
024000       03  WS-Ts-Date              pic 9(8)   comp.               RN2-24000
024100       03  WS-Ts-Time              pic 9(8)   comp.               RN2-24100
024200       03  filler                  pic x(2).                      RN2-24200
024300   01  WS-Ts-Display   redefines WS-Timestamp.                    RN2-24300
024400       03  WS-Ts-Date-X            pic 9(8).                      RN2-24400
024500       03  WS-Ts-Time-X            pic 9(8).                      RN2-24500
024600       03  filler                  pic x(2).                      RN2-24600
024700   *                                                              RN2-24700
024800   01  Error-Messages.                                            RN2-24800
024900       03  RN010         pic x(30) value "RN010 Run started".     RN2-24900
025000       03  RN011         pic x(35) value "RN011 Run control open fRN2-25000
025100   -        ".                                                    RN2-25100
025200       03  RN012         pic x(38) value "RN012 Daily obs file opeRN2-25200
025300   -        " - ".                                                RN2-25300
025400    03  RN013         pic x(24) value "RN013 Bad daily record".   RN2-25400
025500       03  RN014         pic x(30) value "RN014 Invalid observatioRN2-25500
025600   -        "".                                                   RN2-25600
025700       03  RN015         pic x(35) value "RN015 Daily upsert writeRN2-25700
025800   -        "".                                                   RN2-25800
025900       03  RN016         pic x(37) value "RN016 Monthly upsert wriRN2-25900
026000   -        "".                                                   RN2-26000
026100       03  RN017         pic x(36) value "RN017 Yearly upsert writRN2-26100
026200   -        "".                                                   RN2-26200
026300       03  RN018         pic x(24) value "RN018 Station processed"RN2-26300
026400       03  RN019         pic x(24) value "RN019 Run ended".       RN2-26400
026500       03  filler                   pic x(6).                     RN2-26500
026600   01  Log-Message-Area            pic x(80).                     RN2-26600
026700   *                                                              RN2-26700
026800   LINKAGE                 SECTION.                               RN2-26800
026900   *  -----------------------                                     RN2-26900
027000   PROCEDURE DIVISION.                                            RN2-27000
027100   *  =========================================                   RN2-27100
027200   *                                                              RN2-27200
027300   AA000-Main.                                                    RN2-27300
027400       display   Prog-Name  " Starting".                          RN2-27400
027500       perform   AA010-Open-Files.                                RN2-27500
027600       move      RN010  to  Log-Message-Area.                     RN2-27600
027700       perform   ZZ040-Log-Message thru ZZ040-Exit.               RN2-27700
027800       perform   ZZ010-Read-Control-Entry thru ZZ010-Exit.        RN2-27800
027900       perform   BB000-Process-Control-Entry thru BB000-Exit      RN2-27900
028000               until  WS-Ctl-Eof.                                 RN2-28000
028100       move      RN019  to  Log-Message-Area.                     RN2-28100
028200       perform   ZZ040-Log-Message thru ZZ040-Exit.               RN2-28200
028300       perform   AA095-Log-Counts thru AA095-Exit                 RN2-28300
028400               varying WS-Count-Ix from 1 by 1                    RN2-28400
028500               until  WS-Count-Ix > 5.                            RN2-28500
028600       perform   AA090-Close-Files.                               RN2-28600
028700       display   Prog-Name  " Ending - "  WS-Files-Ok  " OK, "    RN2-28700
028800                 WS-Files-Bad  " bad, "  WS-Days-Upserted         RN2-28800
028900                 " day(s) upserted".                              RN2-28900
029000       goback.                                                    RN2-29000
029100   *                                                              RN2-29100
029200   AA010-Open-Files.                                              RN2-29200
029300       open      output  Process-Log-File.                        RN2-29300
029400       open      input   Run-Control-File.                        RN2-29400
029500       if        WS-Ctl-Status not = "00"                         RN2-29500
029600                 display  RN011  " "  WS-Ctl-Status               RN2-29600
029700                 goback.                                          RN2-29700
029800       open      i-o     Daily-Store-File.                        RN2-29800
029900       if        WS-Day-Status = "35"                             RN2-29900
030000                 open  output  Daily-Store-File                   RN2-30000
030100                 close Daily-Store-File                           RN2-30100
030200                 open  i-o    Daily-Store-File.                   RN2-30200
030300       open      i-o     Monthly-Store-File.                      RN2-30300
030400       if        WS-Mon-Status = "35"                             RN2-30400
030500                 open  output  Monthly-Store-File                 RN2-30500
030600                 close Monthly-Store-File                         RN2-30600
030700                 open  i-o    Monthly-Store-File.                 RN2-30700
030800       open      i-o     Yearly-Store-File.                       RN2-30800
030900       if        WS-Yr-Status = "35"                              RN2-30900
031000                 open  output  Yearly-Store-File                  RN2-31000
031100                 close Yearly-Store-File                          RN2-31100
031200                 open  i-o    Yearly-Store-File.                  RN2-31200
031300   AA010-Exit.  exit.                                             RN2-31300
031400   *                                                              RN2-31400
031500   AA090-Close-Files.                                             RN2-31500
031600       close     Run-Control-File                                 RN2-31600
031700                 Daily-Store-File                                 RN2-31700
031800                 Monthly-Store-File                               RN2-31800
031900                 Yearly-Store-File                                RN2-31900
032000                 Process-Log-File.                                RN2-32000
032100   AA090-Exit.  exit.                                             RN2-32100
032200   AA095-Log-Counts.                                              RN2-32200
032300       move      spaces  to  Log-Message-Area.                    RN2-32300
032400       string    "RN020 run count "  delimited by size            RN2-32400
032500                 WS-Count-Ix  delimited by size                   RN2-32500
032600                 " = "  delimited by size                         RN2-32600
032700                 WS-Counts-Entry (WS-Count-Ix)  delimited by size RN2-32700
032800                 into  Log-Message-Area.                          RN2-32800
032900       perform   ZZ040-Log-Message thru ZZ040-Exit.               RN2-32900
033000   AA095-Exit.  exit.                                             RN2-33000
033100   *                                                              RN2-33100
033200   *                                                              RN2-33200
033300   *   One control entry = one station's daily file, in full - opeRN2-33300
033400   *   read, upsert, roll up, move to processed, log.  A bad file RN2-33400
033500   *   falls straight through to ZZ010's next read, the run itselfRN2-33500
033600   *   never stops.                                               RN2-33600
033700   *                                                              RN2-33700
033800   BB000-Process-Control-Entry.                                   RN2-33800
033900       add       1  to  WS-Files-Seen.                            RN2-33900
034000       move      "Y"  to  WS-Station-Ok-Sw.                       RN2-34000
034100       perform   CC000-Derive-Station-Id thru CC000-Exit.         RN2-34100
034200       move      Ctl-File-Name  to  WS-Daily-Obs-Dd.              RN2-34200
034300       open      input  Daily-Obs-File.                           RN2-34300
034400       if        WS-Obs-Status not = "00"                         RN2-34400
034500                 move  "N"  to  WS-Station-Ok-Sw                  RN2-34500
034600                 string  RN012 delimited by size                  RN2-34600
034700                         WS-Station-Id delimited by size          RN2-34700
034800                         into  Log-Message-Area                   RN2-34800
034900                 perform  ZZ040-Log-Message thru ZZ040-Exit       RN2-34900
035000       else                                                       RN2-35000
035100                 perform  DD000-Read-Header thru DD000-Exit       RN2-35100
035200                 move  zero  to  WS-Period-Count                  RN2-35200
035300                 perform  EE000-Read-Daily-Obs thru EE000-Exit    RN2-35300
035400                         until  WS-Obs-Eof                        RN2-35400
035500                 close  Daily-Obs-File                            RN2-35500
035600                 perform  HH000-Roll-Up thru HH000-Exit           RN2-35600
035700                 perform  JJ000-Move-Processed thru JJ000-Exit    RN2-35700
035800       end-if.                                                    RN2-35800
035900       if        WS-Station-Ok                                    RN2-35900
036000                 add  1  to  WS-Files-Ok                          RN2-36000
036100       else                                                       RN2-36100
036200                 add  1  to  WS-Files-Bad                         RN2-36200
036300       end-if.                                                    RN2-36300
036400       move      "N"  to  WS-Obs-Eof-Sw.                          RN2-36400
036500       perform   ZZ010-Read-Control-Entry thru ZZ010-Exit.        RN2-36500
036600   BB000-Exit.  exit.                                             RN2-36600
036700   *                                                              RN2-36700
036800   *   STATION-ID is the file name text ahead of the first "_",   RN2-36800
036900   *   kept exactly as-is (leading zeros preserved) - no numeric  RN2-36900
037000   *   conversion at all.                                         RN2-37000
037100   *                                                              RN2-37100
037200   CC000-Derive-Station-Id.                                       RN2-37200
037300       move      spaces  to  WS-Station-Id.                       RN2-37300
037400       move      1  to  WS-Underscore-Pos.                        RN2-37400
037500       perform   CC005-Scan-Underscore thru CC005-Exit            RN2-37500
037600               until  Ctl-File-Name (WS-Underscore-Pos:1) = "_"   RN2-37600
037700                  or  WS-Underscore-Pos > 32.                     RN2-37700
037800       if        WS-Underscore-Pos <= 32                          RN2-37800
037900                 move  Ctl-File-Name (1:WS-Underscore-Pos - 1)    RN2-37900
038000                         to  WS-Station-Id                        RN2-38000
038100       end-if.                                                    RN2-38100
038200   CC000-Exit.  exit.                                             RN2-38200
038300   *                                                              RN2-38300
038400   CC005-Scan-Underscore.                                         RN2-38400
038500       add       1  to  WS-Underscore-Pos.                        RN2-38500
038600   CC005-Exit.  exit.                                             RN2-38600
038700   *                                                              RN2-38700
038800   *   Daily files carry a csv header line - "date,rainfall_mm" - RN2-38800
038900   *   thrown away here, same as the 4-line header skip in rn010. RN2-38900
039000   *                                                              RN2-39000
039100   DD000-Read-Header.                                             RN2-39100
039200       read      Daily-Obs-File  at end  set WS-Obs-Eof to true.  RN2-39200
039300   DD000-Exit.  exit.                                             RN2-39300
039400   *                                                              RN2-39400
039500   EE000-Read-Daily-Obs.                                          RN2-39500
039600       read      Daily-Obs-File                                   RN2-39600
039700                 at end  set  WS-Obs-Eof  to  true                RN2-39700
039800                 not at end  perform  FF000-Handle-Daily-Line     RN2-39800
039900                                  thru FF000-Exit                 RN2-39900
040000       end-read.                                                  RN2-40000
040100   EE000-Exit.  exit.                                             RN2-40100
040200   *                                                              RN2-40200
040300   FF000-Handle-Daily-Line.                                       RN2-40300
040400       add       1  to  WS-Days-Read.                             RN2-40400
040500       unstring  Daily-Obs-Record  delimited by ","               RN2-40500
040600                 into  WS-Obs-Date-Text  WS-Obs-Rain-Text.        RN2-40600
040700       if        WS-Obs-Rain-Text = spaces                        RN2-40700
040800                 move  RN013  to  Log-Message-Area                RN2-40800
040900                 perform  ZZ040-Log-Message thru ZZ040-Exit       RN2-40900
041000                 go to  FF000-Exit                                RN2-41000
041100       end-if.                                                    RN2-41100
041200       move      WS-Obs-Date-Text (1:4)   to  RN900-CCYY.         RN2-41200
041300       move      WS-Obs-Date-Text (6:2)   to  RN900-MM.           RN2-41300
041400       move      WS-Obs-Date-Text (9:2)   to  RN900-DD.           RN2-41400
041500       call      "RN900"  using  RN900-Call-Area.                 RN2-41500
041600       if        RN900-Valid not = "Y"                            RN2-41600
041700                 string  RN014 delimited by size                  RN2-41700
041800                         Daily-Obs-Record (1:20) delimited by sizeRN2-41800
041900                         into  Log-Message-Area                   RN2-41900
042000                 perform  ZZ040-Log-Message thru ZZ040-Exit       RN2-42000
042100                 go to  FF000-Exit                                RN2-42100
042200       end-if.                                                    RN2-42200
042300       move      1  to  WS-Rain-Point-Pos.                        RN2-42300
042400       perform   FF005-Scan-Rain-Point thru FF005-Exit            RN2-42400
042500               until  WS-Obs-Rain-Text (WS-Rain-Point-Pos:1) = "."RN2-42500
042600       compute   WS-Rain-Whole-Len = WS-Rain-Point-Pos - 1.       RN2-42600
042700       move      "000000"  to  WS-Rain-Build.                     RN2-42700
042800       move      WS-Obs-Rain-Text (1:WS-Rain-Whole-Len)           RN2-42800
042900                   to  WS-Rain-Build (6 - WS-Rain-Whole-Len:      RN2-42900
043000                                         WS-Rain-Whole-Len)       RN2-43000
043100       move      WS-Obs-Rain-Text (WS-Rain-Point-Pos + 1:1)       RN2-43100
043200                   to  WS-Rain-Build (6:1).                       RN2-43200
043300       move      spaces  to  Day-Key.                             RN2-43300
043400       move      WS-Station-Id      to  Day-Station-Id.           RN2-43400
043500       move      WS-Obs-Date-Text   to  Day-Obs-Date.             RN2-43500
043600       move      WS-Rain-Build-V    to  Day-Rainfall.             RN2-43600
043700       perform   GG000-Upsert-Daily thru GG000-Exit.              RN2-43700
043800       perform   II000-Accumulate-Period thru II000-Exit.         RN2-43800
043900   FF000-Exit.  exit.                                             RN2-43900
044000   *                                                              RN2-44000
044100   FF005-Scan-Rain-Point.                                         RN2-44100
044200       add       1  to  WS-Rain-Point-Pos.                        RN2-44200
044300   FF005-Exit.  exit.                                             RN2-44300
044400   *                                                              RN2-44400
044500   *   Upsert = try to WRITE, and if the key is already there     RN2-44500
044600   *   (file status 22) re-read it and REWRITE - last write wins. RN2-44600
044700   *                                                              RN2-44700
044800   GG000-Upsert-Daily.                                            RN2-44800
044900       write     RN-Daily-Record.                                 RN2-44900
045000       if        WS-Day-Status = "22"                             RN2-45000
045100                 read  Daily-Store-File  key is Day-Key           RN2-45100
045200                 move  WS-Rain-Build-V  to  Day-Rainfall          RN2-45200
045300                 rewrite  RN-Daily-Record                         RN2-45300
045400       end-if.                                                    RN2-45400
045500       if        WS-Day-Status not = "00" and not = "22"          RN2-45500
045600                 string  RN015 delimited by size                  RN2-45600
045700                         WS-Day-Status delimited by size          RN2-45700
045800                         into  Log-Message-Area                   RN2-45800
045900                 perform  ZZ040-Log-Message thru ZZ040-Exit       RN2-45900
046000       else                                                       RN2-46000
046100                 add  1  to  WS-Days-Upserted                     RN2-46100
046200       end-if.                                                    RN2-46200
046300   GG000-Exit.  exit.                                             RN2-46300
046400   *                                                              RN2-46400
046500   *   Find (or add) this year's slot in the per-station period   RN2-46500
046600   *   table, then add the day's rainfall into both its month     RN2-46600
046700   *   bucket and the year total - order read in from the daily   RN2-46700
046800   *   file does not matter, plain addition either way.           RN2-46800
046900   *                                                              RN2-46900
047000   II000-Accumulate-Period.                                       RN2-47000
047100       move      zero  to  WS-Period-Ix.                          RN2-47100
047200       perform   II005-Test-Period-Slot thru II005-Exit           RN2-47200
047300               varying WS-Period-Ix from 1 by 1                   RN2-47300
047400               until  WS-Period-Ix > WS-Period-Count              RN2-47400
047500                  or  WS-Per-Year (WS-Period-Ix) = RN900-CCYY.    RN2-47500
047600       if        WS-Period-Ix > WS-Period-Count                   RN2-47600
047700                 add  1  to  WS-Period-Count                      RN2-47700
047800                 move  WS-Period-Count  to  WS-Period-Ix          RN2-47800
047900                 move  RN900-CCYY  to  WS-Per-Year (WS-Period-Ix) RN2-47900
048000                 move  zero  to  WS-Per-Year-Total (WS-Period-Ix) RN2-48000
048100                 perform  II010-Clear-Month-Buckets thru II010-ExiRN2-48100
048200                         varying WS-Month-Ix from 1 by 1          RN2-48200
048300                         until  WS-Month-Ix > 12                  RN2-48300
048400       end-if.                                                    RN2-48400
048500       add       WS-Rain-Build-V  to  WS-Per-Year-Total (WS-PeriodRN2-48500
048600       add       WS-Rain-Build-V                                  RN2-48600
048700                 to  WS-Per-Month-Total (WS-Period-Ix, RN900-MM). RN2-48700
048800   II000-Exit.  exit.                                             RN2-48800
048900   *                                                              RN2-48900
049000   II005-Test-Period-Slot.                                        RN2-49000
049100       continue.                                                  RN2-49100
049200   II005-Exit.  exit.                                             RN2-49200
049300   *                                                              RN2-49300
049400   II010-Clear-Month-Buckets.                                     RN2-49400
049500       move      zero  to  WS-Per-Month-Total (WS-Period-Ix, WS-MoRN2-49500
049600   II010-Exit.  exit.                                             RN2-49600
049700   *                                                              RN2-49700
049800   *   Station file is fully read - now upsert every year/month   RN2-49800
049900   *   bucket the period table picked up onto MONTHSTORE/YEARSTORERN2-49900
050000   *                                                              RN2-50000
050100   HH000-Roll-Up.                                                 RN2-50100
050200       perform   HH010-Roll-One-Year thru HH010-Exit              RN2-50200
050300               varying WS-Period-Ix from 1 by 1                   RN2-50300
050400               until  WS-Period-Ix > WS-Period-Count.             RN2-50400
050500   HH000-Exit.  exit.                                             RN2-50500
050600   *                                                              RN2-50600
050700   HH010-Roll-One-Year.                                           RN2-50700
050800       move      spaces  to  Yr-Key.                              RN2-50800
050900       move      WS-Station-Id  to  Yr-Station-Id.                RN2-50900
051000       move      WS-Per-Year (WS-Period-Ix)  to  Yr-Obs-Year.     RN2-51000
051100       move      WS-Per-Year-Total (WS-Period-Ix)  to  Yr-RainfallRN2-51100
051200       perform   KK000-Upsert-Yearly thru KK000-Exit.             RN2-51200
051300       perform   HH020-Roll-One-Month thru HH020-Exit             RN2-51300
051400               varying WS-Month-Ix from 1 by 1                    RN2-51400
051500               until  WS-Month-Ix > 12.                           RN2-51500
051600   HH010-Exit.  exit.                                             RN2-51600
051700   *                                                              RN2-51700
051800   HH020-Roll-One-Month.                                          RN2-51800
051900       move      spaces  to  Mon-Key.                             RN2-51900
052000       move      WS-Station-Id  to  Mon-Station-Id.               RN2-52000
052100       move      WS-Per-Year (WS-Period-Ix)  to  Mon-Obs-Year.    RN2-52100
052200       move      WS-Month-Ix  to  Mon-Obs-Month.                  RN2-52200
052300       move      WS-Per-Month-Total (WS-Period-Ix, WS-Month-Ix)   RN2-52300
052400                   to  Mon-Rainfall.                              RN2-52400
052500       perform   LL000-Upsert-Monthly thru LL000-Exit.            RN2-52500
052600   HH020-Exit.  exit.                                             RN2-52600
052700   *                                                              RN2-52700
052800   KK000-Upsert-Yearly.                                           RN2-52800
052900       write     RN-Yearly-Record.                                RN2-52900
053000       if        WS-Yr-Status = "22"                              RN2-53000
053100                 read  Yearly-Store-File  key is Yr-Key           RN2-53100
053200                 move  WS-Per-Year-Total (WS-Period-Ix)           RN2-53200
053300                         to  Yr-Rainfall                          RN2-53300
053400                 rewrite  RN-Yearly-Record                        RN2-53400
053500       end-if.                                                    RN2-53500
053600       if        WS-Yr-Status not = "00" and not = "22"           RN2-53600
053700                 string  RN017 delimited by size                  RN2-53700
053800                         WS-Yr-Status delimited by size           RN2-53800
053900                         into  Log-Message-Area                   RN2-53900
054000                 perform  ZZ040-Log-Message thru ZZ040-Exit       RN2-54000
054100       end-if.                                                    RN2-54100
054200   KK000-Exit.  exit.                                             RN2-54200
054300   *                                                              RN2-54300
054400   LL000-Upsert-Monthly.                                          RN2-54400
054500       write     RN-Monthly-Record.                               RN2-54500
054600       if        WS-Mon-Status = "22"                             RN2-54600
054700                 read  Monthly-Store-File  key is Mon-Key         RN2-54700
054800                 move  WS-Per-Month-Total (WS-Period-Ix, WS-Month-RN2-54800
054900                         to  Mon-Rainfall                         RN2-54900
055000                 rewrite  RN-Monthly-Record                       RN2-55000
055100       end-if.                                                    RN2-55100
055200       if        WS-Mon-Status not = "00" and not = "22"          RN2-55200
055300                 string  RN016 delimited by size                  RN2-55300
055400                         WS-Mon-Status delimited by size          RN2-55400
055500                         into  Log-Message-Area                   RN2-55500
055600                 perform  ZZ040-Log-Message thru ZZ040-Exit       RN2-55600
055700       end-if.                                                    RN2-55700
055800   LL000-Exit.  exit.                                             RN2-55800
055900   *                                                              RN2-55900
056000   *   Move the station's file out of the inbound area so a rerun RN2-56000
056100   *   of this job does not process it again - see RN-ETL-06.     RN2-56100
056200   *                                                              RN2-56200
056300   JJ000-Move-Processed.                                          RN2-56300
056400       move      spaces  to  WS-Processed-Name.                   RN2-56400
056500       string    "PROCESSED/" delimited by size                   RN2-56500
056600                 Ctl-File-Name delimited by space                 RN2-56600
056700                 into  WS-Processed-Name.                         RN2-56700
056800       call      "CBL_RENAME_FILE"  using  WS-Daily-Obs-Dd        RN2-56800
056900                                          WS-Processed-Name.      RN2-56900
057000       move      RN018  to  Log-Message-Area.                     RN2-57000
057100       perform   ZZ040-Log-Message thru ZZ040-Exit.               RN2-57100
057200   JJ000-Exit.  exit.                                             RN2-57200
057300   *                                                              RN2-57300
057400   ZZ010-Read-Control-Entry.                                      RN2-57400
057500       read      Run-Control-File                                 RN2-57500
057600                 at end  set  WS-Ctl-Eof  to  true                RN2-57600
057700       end-read.                                                  RN2-57700
057800   ZZ010-Exit.  exit.                                             RN2-57800
057900   *                                                              RN2-57900
058000   ZZ040-Log-Message.                                             RN2-58000
058100       accept    WS-Ts-Date-X  from  date  YYYYMMDD.              RN2-58100
058200       accept    WS-Ts-Time-X  from  time.                        RN2-58200
058300       move      spaces  to  Log-Record.                          RN2-58300
058400       string    WS-Ts-Date-X delimited by size                   RN2-58400
058500                 " "          delimited by size                   RN2-58500
058600                 WS-Ts-Time-X delimited by size                   RN2-58600
058700                 " "          delimited by size                   RN2-58700
058800                 Log-Message-Area delimited by size               RN2-58800
058900                 into  Log-Record.                                RN2-58900
059000       write     Log-Record.                                      RN2-59000
059100   ZZ040-Exit.  exit.                                             RN2-59100
